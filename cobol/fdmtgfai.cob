000100*> FD for Fairness Metrics report file - 132 byte print line built        
000200*>  in working storage by gg010 and moved here before each WRITE.         
000300*> 03/02/26 vbc - Created.                                                
000400 fd  MAU-Fai-File.                                                        
000500 01  MAU-Fai-Line.                                                        
000600     03  MAU-Fai-Line-Text      pic x(128).                               
000700     03  filler                 pic x(4).                                 
000800*>                                                                        
000900                                                                          
