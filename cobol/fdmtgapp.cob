000100*> FD for Mortgage Application input file - raw CSV line, header          
000200*>  row is read and discarded by aa030 before the main loop.              
000300*> 03/02/26 vbc - Created.                                                
000400 fd  MAU-App-File.                                                        
000500 01  MAU-App-Line.                                                        
000600     03  MAU-App-Line-Text      pic x(196).                               
000700     03  filler                 pic x(4).                                 
000800*>                                                                        
000900                                                                          
