000100*>*******************************************                             
000200*>                                          *                             
000300*>  Constraint Profile Constants            *                             
000400*>     financial_basic & financial_strict   *                             
000500*>*******************************************                             
000600*>  Both profiles are fixed house rules, not data                         
000700*>   entry - so held as named WS constants and                            
000800*>   tested directly in mau200's bb0nn paragraphs                         
000900*>   rather than interpreted from a rule table.                           
001000*>                                                                        
001100*> 03/02/26 vbc - Created for MAU (Mortgage Audit) nightly run.           
001200*>                                                                        
001300 01  MAU-Constraint-Constants.                                            
001400     03  MAU-Con-Ltv-Max-Basic     pic 9v9999  comp-3                     
001500                                    value 0.8000.                         
001600     03  MAU-Con-Dsr-Max-Basic     pic 9v9999  comp-3                     
001700                                    value 0.3500.                         
001800     03  MAU-Con-Var-Dflt-Basic    pic 9v9999  comp-3                     
001900                                    value 1.0000.                         
002000     03  MAU-Con-Ltv-Max-Strict    pic 9v9999  comp-3                     
002100                                    value 0.7000.                         
002200     03  MAU-Con-Dsr-Max-Strict    pic 9v9999  comp-3                     
002300                                    value 0.3000.                         
002400     03  MAU-Con-Var-Dflt-Strict   pic 9v9999  comp-3                     
002500                                    value 0.9000.                         
002600     03  MAU-Con-Min-Income-Strict pic 9(7)v99 comp-3                     
002700                                    value 2500.00.                        
002800     03  filler                    pic x(8).                              
002900*>                                                                        
003000                                                                          
