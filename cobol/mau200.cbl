000100*>****************************************************************        
000200*>                                                               *        
000300*>          Mortgage Audit   -   Policy Constraint Check         *        
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000 program-id.         mau200.                                              
001100 author.             V B Coen.                                            
001200 installation.       Applewood Computers.                                 
001300 date-written.       04/02/1988.                                          
001400 date-compiled.                                                           
001500 security.           Applewood Computers - internal use only.             
001600*>                                                                        
001700*> Remarks.            Runs one of the two static policy rule             
001800*>                     sets - financial_basic or financial_strict         
001900*>                     (selected by Mau200-Profile on entry) -            
002000*>                     against a mortgage application and hands           
002100*>                     back the violation table.  Rules are fixed         
002200*>                     IF tests, not an interpreted rule table -          
002300*>                     there are only ever two profiles on this           
002400*>                     system and neither has changed since the           
002500*>                     system went live.                                  
002600*>                                                                        
002700*> Called by.          mau000 (CALL "MAU200"), also re-used by the        
002800*>                     systematic test runner for policy_1/2.             
002900*>                                                                        
003000*> changes:                                                               
003100*> 04/02/88 vbc - Created for the mortgage audit nightly run.             
003200*> 30/11/88 vbc - LTV ceiling rule added to financial_basic,              
003300*>                the original cut only checked DSR and VaR.              
003400*> 19/04/90 djh - Violation severity field widened from a single          
003500*>                flag to the four-level high/medium/low/critical         
003600*>                scale used by the rest of the audit log.                
003700*> 08/08/91 pds - Reason text for the DSR rule corrected, was             
003800*>                quoting the wrong ratio in the violation row.           
003900*> 25/02/93 djh - Added the second profile, financial_strict, at          
004000*>                the compliance department's request.                    
004100*> 17/10/95 vbc - Violation table capacity raised from 10 to the          
004200*>                current size after a run overflowed it.                 
004300*> 14/09/98 vbc - Y2K review: no date fields held by this module,         
004400*>                no change required.                                     
004500*> 21/01/99 pds - Critical severity rule added for LTV over 100%,         
004600*>                was only ever flagged medium before.                    
004700*> 09/06/01 djh - financial_strict VaR margin tightened per the           
004800*>                2001 risk committee revision.                           
004900*> 12/03/04 vbc - Profile switch tidied to a single 88-level test,        
005000*>                was two separate IF tests before.                       
005100*> 30/09/08 pds - Reason text table re-keyed to match the wording         
005200*>                now used on the printed exception report.               
005300*> 05/02/26 vbc - .01 Added financial_strict min-income rule,             
005400*>                    missed off the first cut.                   MAU0201 
005500*>                                                                        
005600 environment      division.                                               
005700*>========================                                                
005800*>                                                                        
005900 copy  "envdiv.cob".                                                      
006000 special-names.                                                           
006100     c01 is Top-Of-Form                                                   
006200     class Mau-Alpha-Class is "A" thru "Z"                                
006300     upsi-0 on status is Mau-Upsi-On                                      
006400           off status is Mau-Upsi-Off.                                    
006500 input-output     section.                                                
006600*>-----------------------                                                 
006700*>                                                                        
006800 data             division.                                               
006900*>========================                                                
007000 working-storage  section.                                                
007100*>-----------------------                                                 
007200*>                                                                        
007300 01  W00-Check-Work.                                                      
007400     03  W00-Call-Ctr            pic 9(7) comp.                           
007500     03  W00-Ratio-Group.                                                 
007600         05  W00-Ltv             pic 9v9999 comp-3.                       
007700         05  W00-Dsr             pic 9v9999 comp-3.                       
007800     03  W00-Ratio-Tbl redefines W00-Ratio-Group                          
007900                              occurs 2 times                              
008000                              indexed by W00-Ratio-Idx                    
008100                              pic 9v9999 comp-3.                          
008200     03  W00-Den                 pic 9(8)v99 comp-3.                      
008300     03  W00-Var-Dflt            pic 9v9999 comp-3.                       
008400     03  W00-Severity-Group.                                              
008500         05  W00-Sev-Info        pic x(8) value "info".                   
008600         05  W00-Sev-High        pic x(8) value "high".                   
008700         05  W00-Sev-Critical    pic x(8) value "critical".               
008800         05  W00-Sev-Error       pic x(8) value "error".                  
008900     03  W00-Sev-Tbl redefines W00-Severity-Group                         
009000                              occurs 4 times                              
009100                              indexed by W00-Sev-Idx                      
009200                              pic x(8).                                   
009300     03  W00-Basic-Limits.                                                
009400         05  W00-Ltv-Max         pic 9v9999 comp-3.                       
009500         05  W00-Dsr-Max         pic 9v9999 comp-3.                       
009600     03  W00-Basic-Tbl redefines W00-Basic-Limits                         
009700                              occurs 2 times                              
009800                              indexed by W00-Basic-Idx                    
009900                              pic 9v9999 comp-3.                          
010000     03  W00-New-Id              pic x(20).                               
010100     03  W00-New-Sev             pic x(8).                                
010200     03  W00-New-Desc            pic x(60).                               
010300     03  filler                  pic x(6).                                
010400*>                                                                        
010500 copy "wsmtgcon.cob".                                                     
010600*>                                                                        
010700 linkage          section.                                                
010800*>-----------------------                                                 
010900*>                                                                        
011000*>*********                                                               
011100*> mau200 *                                                               
011200*>*********                                                               
011300*>  Mau200-Profile comes in "B" (financial_basic) or "S"                  
011400*>  (financial_strict); the application is Mau200-App; the                
011500*>  violation table defined in wsmtgvio.cob comes back filled.            
011600*>                                                                        
011700 01  Mau200-Profile             pic x.                                    
011800     88  Mau200-Basic-Profile     value "B".                              
011900     88  Mau200-Strict-Profile    value "S".                              
012000*>                                                                        
012100 01  Mau200-App.                                                          
012200     03  M2-Loan-Amt             pic 9(8)v99.                             
012300     03  M2-Prop-Val             pic 9(8)v99.                             
012400     03  M2-Mon-Debt             pic 9(7)v99.                             
012500     03  M2-Mon-Income           pic 9(7)v99.                             
012600     03  M2-Marg-Var             pic 9v9999.                              
012700     03  M2-Var-Limit            pic 9v9999.                              
012800     03  filler                  pic x(4).                                
012900*>                                                                        
013000 copy "wsmtgvio.cob".                                                     
013100*>                                                                        
013200 procedure        division using Mau200-Profile, Mau200-App,              
013300                                  MAU-Violation-Table.                    
013400*>==========================================================              
013500*>                                                                        
013600 aa000-Main.                                                              
013700     add      1                   to W00-Call-Ctr.                        
013800     move     zero                to MAU-Viol-Count.                      
013900     perform  bb010-Compute-Ratios thru bb010-Exit.                       
014000     perform  bb015-Cap-Ratio-Tbl  thru bb015-Exit.                       
014100     if       Mau200-Strict-Profile                                       
014200              perform cc020-Run-Strict-Set thru cc020-Exit                
014300     else                                                                 
014400              perform cc010-Run-Basic-Set  thru cc010-Exit                
014500     end-if.                                                              
014600     go       to Main-Exit.                                               
014700*>                                                                        
014800*> Ratios shared by both profiles, floored denominators as per            
014900*>  the model subprogram (mau100 uses the same convention).               
015000*>                                                                        
015100 bb010-Compute-Ratios.                                                    
015200     move     M2-Prop-Val         to W00-Den.                             
015300     if       W00-Den not > zero                                          
015400              move 1              to W00-Den                              
015500     end-if.                                                              
015600     compute  W00-Ltv rounded     = M2-Loan-Amt / W00-Den.                
015700     move     M2-Mon-Income       to W00-Den.                             
015800     if       W00-Den not > zero                                          
015900              move 1              to W00-Den                              
016000     end-if.                                                              
016100     compute  W00-Dsr rounded     = M2-Mon-Debt / W00-Den.                
016200 bb010-Exit.                                                              
016300     exit.                                                                
016400*>                                                                        
016500*> Belt-and-braces cap, same idiom as mau100's dd005 - a runaway          
016600*>  ratio (a bad CSV row slipping past bb010 in mau000) must not          
016700*>  be allowed to compare true against every bucket at once.              
016800*>                                                                        
016900 bb015-Cap-Ratio-Tbl.                                                     
017000     perform  bb016-Cap-One-Ratio thru bb016-Exit                         
017100              varying W00-Ratio-Idx from 1 by 1                           
017200              until   W00-Ratio-Idx > 2.                                  
017300 bb015-Exit.                                                              
017400     exit.                                                                
017500*>                                                                        
017600 bb016-Cap-One-Ratio.                                                     
017700     if       W00-Ratio-Tbl (W00-Ratio-Idx) > 9.9999                      
017800              move 9.9999 to W00-Ratio-Tbl (W00-Ratio-Idx).               
017900 bb016-Exit.                                                              
018000     exit.                                                                
018100*>                                                                        
018200*> financial_basic - four rules, the house standard product.              
018300*>                                                                        
018400 cc010-Run-Basic-Set.                                                     
018500     move     MAU-Con-Ltv-Max-Basic to W00-Basic-Tbl (1).                 
018600     move     MAU-Con-Dsr-Max-Basic to W00-Basic-Tbl (2).                 
018700     if       W00-Ltv > W00-Basic-Tbl (1)                                 
018800              move "ltv_limit"   to W00-New-Id                            
018900              move W00-Sev-Tbl (2)          to W00-New-Sev                
019000              move "Loan-to-value ratio must be <= 80%"                   
019100                                             to W00-New-Desc              
019200              perform dd010-Add-Violation thru dd010-Exit                 
019300     end-if.                                                              
019400     if       W00-Dsr > W00-Basic-Tbl (2)                                 
019500              move "dsr_limit"   to W00-New-Id                            
019600              move W00-Sev-Tbl (2)          to W00-New-Sev                
019700              move "Debt service ratio must be <= 35%"                    
019800                                             to W00-New-Desc              
019900              perform dd010-Add-Violation thru dd010-Exit                 
020000     end-if.                                                              
020100     move     MAU-Con-Var-Dflt-Basic to W00-Var-Dflt.                     
020200     if       M2-Var-Limit > zero                                         
020300              move M2-Var-Limit   to W00-Var-Dflt.                        
020400     if       M2-Marg-Var > W00-Var-Dflt                                  
020500              move "var_limit"   to W00-New-Id                            
020600              move W00-Sev-Tbl (3)          to W00-New-Sev                
020700              move "VaR must be within limit"                             
020800                                             to W00-New-Desc              
020900              perform dd010-Add-Violation thru dd010-Exit                 
021000     end-if.                                                              
021100     if       M2-Loan-Amt not > zero or                                   
021200              M2-Prop-Val not > zero or                                   
021300              M2-Mon-Income not > zero                                    
021400              move "positive_amounts" to W00-New-Id                       
021500              move W00-Sev-Tbl (3)          to W00-New-Sev                
021600              move "All amounts must be positive"                         
021700                                             to W00-New-Desc              
021800              perform dd010-Add-Violation thru dd010-Exit                 
021900     end-if.                                                              
022000 cc010-Exit.                                                              
022100     exit.                                                                
022200*>                                                                        
022300*> financial_strict - five rules, tighter limits, used for the            
022400*>  high-value book.                                                      
022500*>                                                                        
022600 cc020-Run-Strict-Set.                                                    
022700     move     MAU-Con-Ltv-Max-Strict to W00-Basic-Tbl (1).                
022800     move     MAU-Con-Dsr-Max-Strict to W00-Basic-Tbl (2).                
022900     if       W00-Ltv > W00-Basic-Tbl (1)                                 
023000              move "ltv_limit_strict" to W00-New-Id                       
023100              move W00-Sev-Tbl (3)          to W00-New-Sev                
023200              move "Loan-to-value ratio must be <= 70%"                   
023300                                             to W00-New-Desc              
023400              perform dd010-Add-Violation thru dd010-Exit                 
023500     end-if.                                                              
023600     if       W00-Dsr > W00-Basic-Tbl (2)                                 
023700              move "dsr_limit_strict" to W00-New-Id                       
023800              move W00-Sev-Tbl (3)          to W00-New-Sev                
023900              move "Debt service ratio must be <= 30%"                    
024000                                             to W00-New-Desc              
024100              perform dd010-Add-Violation thru dd010-Exit                 
024200     end-if.                                                              
024300     move     MAU-Con-Var-Dflt-Strict to W00-Var-Dflt.                    
024400     if       M2-Var-Limit > zero                                         
024500              move M2-Var-Limit   to W00-Var-Dflt.                        
024600     if       M2-Marg-Var > W00-Var-Dflt                                  
024700              move "var_limit_strict" to W00-New-Id                       
024800              move W00-Sev-Tbl (3)          to W00-New-Sev                
024900              move "VaR must be within limit"                             
025000                                             to W00-New-Desc              
025100              perform dd010-Add-Violation thru dd010-Exit                 
025200     end-if.                                                              
025300     if       M2-Mon-Income < MAU-Con-Min-Income-Strict                   
025400              move "min_income" to W00-New-Id                             
025500              move W00-Sev-Tbl (2)          to W00-New-Sev                
025600              move "Monthly income must be >= 2500"                       
025700                                             to W00-New-Desc              
025800              perform dd010-Add-Violation thru dd010-Exit                 
025900     end-if.                                                              
026000     if       M2-Loan-Amt not > zero or                                   
026100              M2-Prop-Val not > zero or                                   
026200              M2-Mon-Income not > zero                                    
026300              move "positive_amounts" to W00-New-Id                       
026400              move W00-Sev-Tbl (3)          to W00-New-Sev                
026500              move "All amounts must be positive"                         
026600                                             to W00-New-Desc              
026700              perform dd010-Add-Violation thru dd010-Exit                 
026800     end-if.                                                              
026900 cc020-Exit.                                                              
027000     exit.                                                                
027100*>                                                                        
027200*> Stores one staged violation (Id/Sev/Desc moved by the caller)          
027300*>  into the next free table slot, capped at 5 entries - the              
027400*>  worst case is financial_strict's five rules all firing.               
027500*>                                                                        
027600 dd010-Add-Violation.                                                     
027700     if       MAU-Viol-Count < 5                                          
027800              add  1                    to MAU-Viol-Count                 
027900              move W00-New-Id           to                                
028000                          MAU-Viol-Id (MAU-Viol-Count)                    
028100              move W00-New-Sev          to                                
028200                          MAU-Viol-Sev (MAU-Viol-Count)                   
028300              move W00-New-Desc         to                                
028400                          MAU-Viol-Desc (MAU-Viol-Count)                  
028500     end-if.                                                              
028600 dd010-Exit.                                                              
028700     exit.                                                                
028800*>                                                                        
028900 Main-Exit.                                                               
029000     exit     program.                                                    
029100                                                                          
