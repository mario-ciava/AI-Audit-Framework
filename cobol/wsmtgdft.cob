000100*>*******************************************                             
000200*>                                          *                             
000300*>  Drift Detector Working Area             *                             
000400*>     Windowed diagonal Hotelling T-sq     *                             
000500*>*******************************************                             
000600*>  Window W = 15, features F = 5 (fixed - see                            
000700*>   MAU-Dft-Window/MAU-Dft-Feat-Cnt in mau000).                          
000800*>                                                                        
000900*> 03/02/26 vbc - Created for MAU (Mortgage Audit) nightly run.           
001000*>                                                                        
001100 01  MAU-Drift-Area.                                                      
001200     03  MAU-Dft-Ref-Count     pic 99  comp  value zero.                  
001300     03  MAU-Dft-Test-Count    pic 99  comp  value zero.                  
001400     03  MAU-Dft-Ref-Window    occurs 15 times                            
001500                                indexed by MAU-Dft-Ref-Idx.               
001600         05  MAU-Dft-Ref-Feature  occurs 5 times                          
001700                                   pic 9(8)v9999 comp-3.                  
001800         05  filler               pic x(1).                               
001900     03  MAU-Dft-Test-Window   occurs 15 times                            
002000                                indexed by MAU-Dft-Test-Idx.              
002100         05  MAU-Dft-Test-Feature occurs 5 times                          
002200                                   pic 9(8)v9999 comp-3.                  
002300         05  filler               pic x(1).                               
002400     03  MAU-Dft-Ref-Mean      occurs 5 times                             
002500                                pic 9(8)v9999 comp-3.                     
002600     03  MAU-Dft-Test-Mean     occurs 5 times                             
002700                                pic 9(8)v9999 comp-3.                     
002800     03  MAU-Dft-Ref-Var       occurs 5 times                             
002900                                pic 9(8)v9999 comp-3.                     
003000     03  MAU-Dft-T-Sq          pic 9(8)v9999 comp-3 value zero.           
003100     03  MAU-Dft-Score         pic 9v9999    comp-3 value zero.           
003200     03  filler                pic x(8).                                  
003300*>                                                                        
003400                                                                          
