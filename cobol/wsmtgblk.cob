000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Audit Chain       *                             
000400*>        Block (Chk file equivalent)       *                             
000500*>     Sequential, append only, re-read     *                             
000600*>       at EOJ for integrity check         *                             
000700*>*******************************************                             
000800*>  File size 293 bytes.                                                  
000900*>                                                                        
001000*> 03/02/26 vbc - Created for MAU (Mortgage Audit) nightly run.           
001100*> 05/02/26 vbc - Widened hash/sig from x(32) to x(64) to match           
001200*>                the 64 hex digit digest used by dd010.          MAU0002 
001300*>                                                                        
001400 01  MAU-Chain-Record.                                                    
001500     03  MAU-Blk-Index        pic 9(6).                                   
001600*>      Zero = genesis block.                                             
001700     03  MAU-Blk-Seq          pic 9(9).                                   
001800*>      Run-monotonic stamp, not a clock time.                            
001900     03  MAU-Blk-Audit-Id     pic x(20).                                  
002000*>      "GENESIS" or audit_<n>_<seq>.                                     
002100     03  MAU-Blk-Decision     pic x(8).                                   
002200     03  MAU-Blk-Score        pic 9v999.                                  
002300     03  MAU-Blk-Viol-Cnt     pic 9(2).                                   
002400     03  MAU-Blk-Anomaly      pic x.                                      
002500*>      Y/N, drift fired on this record.                                  
002600     03  MAU-Blk-Ctx-Logged   pic x.                                      
002700*>      Y/N, privatised context was logged.                               
002800     03  MAU-Blk-Noisy-Loan   pic 9(8)v99.                                
002900     03  MAU-Blk-Noisy-Propval pic 9(8)v99.                               
003000     03  MAU-Blk-Noisy-Income pic 9(7)v99.                                
003100     03  MAU-Blk-Noisy-Debt   pic 9(7)v99.                                
003200*>      Noisy fields are zero when not logged.                            
003300     03  MAU-Blk-Prev-Hash    pic x(64).                                  
003400*>      Genesis value is 64 zeros.                                        
003500     03  MAU-Blk-Hash         pic x(64).                                  
003600     03  MAU-Blk-Signature    pic x(64).                                  
003700*>      Keyed MAC of MAU-Blk-Hash.                                        
003800     03  filler               pic x(12).                                  
003900*>                                                                        
004000                                                                          
