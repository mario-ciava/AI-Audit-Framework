000100*> Select clause for Mortgage Application input file.                     
000200*> 03/02/26 vbc - Created.                                                
000300     select  MAU-App-File    assign    "MTGAPP"                           
000400                     organization line sequential                         
000500                     status       MAU-App-Status.                         
000600*>                                                                        
000700                                                                          
