000100*> Select clause for Audit Chain file - written forward, then             
000200*>  re-opened input at EOJ by dd020 for the integrity pass.               
000300*>  Fixed length - NOT line sequential, the hash/sig fields are           
000400*>  positional and must come back byte for byte.                          
000500*> 03/02/26 vbc - Created.                                                
000600     select  MAU-Chn-File    assign    "MTGCHAIN"                         
000700                     organization sequential                              
000800                     status       MAU-Chn-Status.                         
000900*>                                                                        
001000                                                                          
