000100*>****************************************************************        
000200*>                                                               *        
000300*>           Mortgage Audit   -   Risk Model Scoring             *        
000400*>                                                               *        
000500*>****************************************************************        
000600*>                                                                        
000700 identification   division.                                               
000800*>========================                                                
000900*>                                                                        
001000 program-id.         mau100.                                              
001100 author.             V B Coen.                                            
001200 installation.       Applewood Computers.                                 
001300 date-written.       03/02/1988.                                          
001400 date-compiled.                                                           
001500 security.           Applewood Computers - internal use only.             
001600*>                                                                        
001700*> Remarks.            Bucketed risk scoring of one mortgage              
001800*>                     application.  Four factors - LTV, DSR,             
001900*>                     VaR ratio and gross income - are each              
002000*>                     bucketed against a fixed weight table and          
002100*>                     the weights summed to a clamped score.             
002200*>                     Decision thresholds turn the score into            
002300*>                     APPROVE / REVIEW / REJECT with the four            
002400*>                     bucket labels returned as the reasons.             
002500*>                                                                        
002600*> Called by.          mau000 (CALL "MAU100").                            
002700*>                                                                        
002800*> changes:                                                               
002900*> 03/02/88 vbc - Created for the mortgage audit nightly run.             
003000*> 21/09/88 vbc - DSR bucket boundaries confirmed against the             
003100*>                underwriting desk's own crib sheet.                     
003200*> 14/02/90 djh - Income bucket table widened, 9(7)v99 matches the        
003300*>                field width used in the calling program now.            
003400*> 06/07/91 pds - LTV reason text shortened to fit the x(20) field        
003500*>                without truncating the bucket label.                    
003600*> 29/01/93 djh - Added the REVIEW decision band between APPROVE          
003700*>                and REJECT, was a straight two-way cut before.          
003800*> 12/12/94 vbc - Weight table re-keyed after the 1994 policy             
003900*>                review, values unchanged but layout tidied.             
004000*> 14/09/98 vbc - Y2K review: module holds no dates, nothing to           
004100*>                change.                                                 
004200*> 03/03/99 pds - VaR ratio bucket corrected, the 1.50 boundary           
004300*>                was one bucket out against the spec table.              
004400*> 30/10/01 djh - Score compute now guards a zero weight total            
004500*>                before the final divide.                                
004600*> 16/04/05 vbc - Reason label moves tidied up to use the same            
004700*>                MOVE idiom throughout all four factors.                 
004800*> 03/02/26 vbc - .01 Ratios capped at 2.0 before bucket tests per        
004900*>                    model spec - large outliers do not skew the         
005000*>                    LTV/DSR/VaR bucket beyond the top bucket.           
005100*> 05/02/26 vbc - .02 Score rounding confirmed 3dp, ROUNDED added         
005200*>                    to the final compute.                       MAU0101 
005300*>                                                                        
005400 environment      division.                                               
005500*>========================                                                
005600*>                                                                        
005700 copy  "envdiv.cob".                                                      
005800 special-names.                                                           
005900     c01 is Top-Of-Form                                                   
006000     class Mau-Numeric-Class is "0" thru "9"                              
006100     upsi-0 on status is Mau-Upsi-On                                      
006200           off status is Mau-Upsi-Off.                                    
006300 input-output     section.                                                
006400*>-----------------------                                                 
006500*>                                                                        
006600 data             division.                                               
006700*>========================                                                
006800 working-storage  section.                                                
006900*>-----------------------                                                 
007000*>                                                                        
007100 01  W00-Risk-Work.                                                       
007200     03  W00-Call-Ctr          pic 9(7) comp.                             
007300     03  W00-Den               pic 9(8)v99 comp-3.                        
007400*>      Three ratios held contiguous so a belt-and-braces cap             
007500*>      sweep (dd005) can walk them as a table after they are             
007600*>      each computed and individually capped above.                      
007700     03  W00-Ratio-Group.                                                 
007800         05  W00-Ltv            pic 9v9999 comp-3.                        
007900         05  W00-Dsr            pic 9v9999 comp-3.                        
008000         05  W00-Varr           pic 9v9999 comp-3.                        
008100     03  W00-Ratio-Tbl redefines W00-Ratio-Group                          
008200                              occurs 3 times                              
008300                              indexed by W00-Ratio-Idx                    
008400                              pic 9v9999 comp-3.                          
008500     03  W00-Weight-Group.                                                
008600         05  W00-Weight-Ltv     pic 9v99 comp-3.                          
008700         05  W00-Weight-Dsr     pic 9v99 comp-3.                          
008800         05  W00-Weight-Var     pic 9v99 comp-3.                          
008900         05  W00-Weight-Inc     pic 9v99 comp-3.                          
009000     03  W00-Weight-Tbl redefines W00-Weight-Group                        
009100                              occurs 4 times                              
009200                              indexed by W00-Weight-Idx                   
009300                              pic 9v99 comp-3.                            
009400     03  W00-Score-Raw          pic 9v999 comp-3.                         
009500     03  filler                 pic x(4).                                 
009600*>                                                                        
009700 linkage          section.                                                
009800*>-----------------------                                                 
009900*>                                                                        
010000*>*********                                                               
010100*> mau100 *                                                               
010200*>*********                                                               
010300*>  Application fields needed by the model come in on Mau100-App,         
010400*>  the score, decision and four reason labels go back on Res.            
010500*>                                                                        
010600 01  Mau100-App.                                                          
010700     03  M1-Loan-Amt          pic 9(8)v99.                                
010800     03  M1-Prop-Val          pic 9(8)v99.                                
010900     03  M1-Mon-Debt          pic 9(7)v99.                                
011000     03  M1-Mon-Income        pic 9(7)v99.                                
011100     03  M1-Marg-Var          pic 9v9999.                                 
011200     03  M1-Var-Limit         pic 9v9999.                                 
011300     03  filler               pic x(4).                                   
011400*>                                                                        
011500 01  Mau100-Res.                                                          
011600     03  M1-Score             pic 9v999.                                  
011700     03  M1-Decision          pic x(8).                                   
011800     03  M1-Reason-Group.                                                 
011900         05  M1-Reason-Ltv    pic x(20).                                  
012000         05  M1-Reason-Dsr    pic x(20).                                  
012100         05  M1-Reason-Var    pic x(20).                                  
012200         05  M1-Reason-Inc    pic x(20).                                  
012300     03  M1-Reason-Tbl  redefines M1-Reason-Group                         
012400                              occurs 4 times                              
012500                              indexed by M1-Reason-Idx                    
012600                              pic x(20).                                  
012700     03  filler               pic x(4).                                   
012800*>                                                                        
012900 procedure        division using Mau100-App, Mau100-Res.                  
013000*>=======================================================                 
013100*>                                                                        
013200 aa000-Main.                                                              
013300     add      1                 to W00-Call-Ctr.                          
013400     perform  bb010-Compute-Ltv        thru bb010-Exit.                   
013500     perform  bb020-Compute-Dsr        thru bb020-Exit.                   
013600     perform  bb030-Compute-Varr       thru bb030-Exit.                   
013700     perform  dd005-Cap-Ratio-Tbl      thru dd005-Exit.                   
013800     perform  cc010-Bucket-Ltv         thru cc010-Exit.                   
013900     perform  cc020-Bucket-Dsr         thru cc020-Exit.                   
014000     perform  cc030-Bucket-Var         thru cc030-Exit.                   
014100     perform  cc040-Bucket-Income      thru cc040-Exit.                   
014200     perform  dd010-Sum-Score          thru dd010-Exit.                   
014300     perform  dd020-Set-Decision       thru dd020-Exit.                   
014400     perform  dd030-Guard-Reasons      thru dd030-Exit.                   
014500     go       to Main-Exit.                                               
014600*>                                                                        
014700*> Belt-and-braces - walk the three ratios as a table and cap             
014800*>  once more, in case a future change to bb010/20/30 forgets             
014900*>  its own cap.  W00-Ratio-Tbl redefines the same three fields.          
015000*>                                                                        
015100 dd005-Cap-Ratio-Tbl.                                                     
015200     perform  dd006-Cap-One-Ratio thru dd006-Exit                         
015300              varying W00-Ratio-Idx from 1 by 1                           
015400              until   W00-Ratio-Idx > 3.                                  
015500 dd005-Exit.                                                              
015600     exit.                                                                
015700*>                                                                        
015800 dd006-Cap-One-Ratio.                                                     
015900     if       W00-Ratio-Tbl (W00-Ratio-Idx) > 2.0000                      
016000              move 2.0000 to W00-Ratio-Tbl (W00-Ratio-Idx).               
016100 dd006-Exit.                                                              
016200     exit.                                                                
016300*>                                                                        
016400*> LTV = loan / property, property floored at 1, capped at 2.0.           
016500*>                                                                        
016600 bb010-Compute-Ltv.                                                       
016700     move     M1-Prop-Val      to W00-Den.                                
016800     if       W00-Den not > zero                                          
016900              move 1           to W00-Den                                 
017000     end-if.                                                              
017100     compute  W00-Ltv rounded  = M1-Loan-Amt / W00-Den.                   
017200     if       W00-Ltv > 2.0000                                            
017300              move 2.0000      to W00-Ltv.                                
017400 bb010-Exit.                                                              
017500     exit.                                                                
017600*>                                                                        
017700*> DSR = monthly debt / monthly income, income floored at 1.              
017800*>                                                                        
017900 bb020-Compute-Dsr.                                                       
018000     move     M1-Mon-Income    to W00-Den.                                
018100     if       W00-Den not > zero                                          
018200              move 1           to W00-Den                                 
018300     end-if.                                                              
018400     compute  W00-Dsr rounded  = M1-Mon-Debt / W00-Den.                   
018500     if       W00-Dsr > 2.0000                                            
018600              move 2.0000      to W00-Dsr.                                
018700 bb020-Exit.                                                              
018800     exit.                                                                
018900*>                                                                        
019000*> VaR ratio = marginal VaR / VaR limit, limit floored at 1.              
019100*>                                                                        
019200 bb030-Compute-Varr.                                                      
019300     move     M1-Var-Limit     to W00-Den.                                
019400     if       W00-Den not > zero                                          
019500              move 1           to W00-Den                                 
019600     end-if.                                                              
019700     compute  W00-Varr rounded = M1-Marg-Var / W00-Den.                   
019800     if       W00-Varr > 2.0000                                           
019900              move 2.0000      to W00-Varr.                               
020000 bb030-Exit.                                                              
020100     exit.                                                                
020200*>                                                                        
020300*> LTV bucket - four rungs, strict greater-than comparisons.              
020400*>                                                                        
020500 cc010-Bucket-Ltv.                                                        
020600     if       W00-Ltv  >  0.9000                                          
020700              move 0.45         to W00-Weight-Ltv                         
020800              move "LTV > 90%"  to M1-Reason-Ltv                          
020900     else                                                                 
021000     if       W00-Ltv  >  0.8000                                          
021100              move 0.35         to W00-Weight-Ltv                         
021200              move "LTV 80-90%" to M1-Reason-Ltv                          
021300     else                                                                 
021400     if       W00-Ltv  >  0.7000                                          
021500              move 0.25         to W00-Weight-Ltv                         
021600              move "LTV 70-80%" to M1-Reason-Ltv                          
021700     else                                                                 
021800              move 0.15          to W00-Weight-Ltv                        
021900              move "LTV <= 70%"  to M1-Reason-Ltv                         
022000     end-if                                                               
022100     end-if                                                               
022200     end-if.                                                              
022300 cc010-Exit.                                                              
022400     exit.                                                                
022500*>                                                                        
022600*> DSR bucket - four rungs.                                               
022700*>                                                                        
022800 cc020-Bucket-Dsr.                                                        
022900     if       W00-Dsr  >  0.4000                                          
023000              move 0.35         to W00-Weight-Dsr                         
023100              move "DSR > 40%"  to M1-Reason-Dsr                          
023200     else                                                                 
023300     if       W00-Dsr  >  0.3500                                          
023400              move 0.30         to W00-Weight-Dsr                         
023500              move "DSR 35-40%" to M1-Reason-Dsr                          
023600     else                                                                 
023700     if       W00-Dsr  >  0.2500                                          
023800              move 0.20         to W00-Weight-Dsr                         
023900              move "DSR 25-35%" to M1-Reason-Dsr                          
024000     else                                                                 
024100              move 0.10          to W00-Weight-Dsr                        
024200              move "DSR <= 25%"  to M1-Reason-Dsr                         
024300     end-if                                                               
024400     end-if                                                               
024500     end-if.                                                              
024600 cc020-Exit.                                                              
024700     exit.                                                                
024800*>                                                                        
024900*> VaR ratio bucket - three rungs.                                        
025000*>                                                                        
025100 cc030-Bucket-Var.                                                        
025200     if       W00-Varr  >  1.0000                                         
025300              move 0.25               to W00-Weight-Var                   
025400              move "VaR ratio > 1.0"  to M1-Reason-Var                    
025500     else                                                                 
025600     if       W00-Varr  >  0.8000                                         
025700              move 0.20                 to W00-Weight-Var                 
025800              move "VaR ratio 0.8-1.0"  to M1-Reason-Var                  
025900     else                                                                 
026000              move 0.10                 to W00-Weight-Var                 
026100              move "VaR ratio <= 0.8"   to M1-Reason-Var                  
026200     end-if                                                               
026300     end-if.                                                              
026400 cc030-Exit.                                                              
026500     exit.                                                                
026600*>                                                                        
026700*> Gross monthly income bucket - three rungs, reversed sense (a           
026800*>  LOW income is the risk, so the comparisons run less-than).            
026900*>                                                                        
027000 cc040-Bucket-Income.                                                     
027100     if       M1-Mon-Income  <  2500.00                                   
027200              move 0.15                to W00-Weight-Inc                  
027300              move "Income < 2.5k"     to M1-Reason-Inc                   
027400     else                                                                 
027500     if       M1-Mon-Income  <  3500.00                                   
027600              move 0.10                to W00-Weight-Inc                  
027700              move "Income 2.5k-3.5k"  to M1-Reason-Inc                   
027800     else                                                                 
027900              move 0.05                to W00-Weight-Inc                  
028000              move "Income >= 3.5k"    to M1-Reason-Inc                   
028100     end-if                                                               
028200     end-if.                                                              
028300 cc040-Exit.                                                              
028400     exit.                                                                
028500*>                                                                        
028600*> Score is the sum of the four weights, clamped 0 thru 1.5 and           
028700*>  held to 3 decimal places.                                             
028800*>                                                                        
028900 dd010-Sum-Score.                                                         
029000     move     zero               to W00-Score-Raw.                        
029100     perform  dd011-Add-One-Weight thru dd011-Exit                        
029200              varying W00-Weight-Idx from 1 by 1                          
029300              until   W00-Weight-Idx > 4.                                 
029400     if       W00-Score-Raw > 1.500                                       
029500              move 1.500        to W00-Score-Raw.                         
029600     if       W00-Score-Raw < 0.000                                       
029700              move 0.000        to W00-Score-Raw.                         
029800     move     W00-Score-Raw     to M1-Score.                              
029900 dd010-Exit.                                                              
030000     exit.                                                                
030100*>                                                                        
030200*> Weight table walk - the four bucket weights set in cc010               
030300*>  thru cc040 are summed here via W00-Weight-Tbl rather than             
030400*>  four named adds, so the table redefine earns its keep.                
030500*>                                                                        
030600 dd011-Add-One-Weight.                                                    
030700     add      W00-Weight-Tbl (W00-Weight-Idx) to W00-Score-Raw.           
030800 dd011-Exit.                                                              
030900     exit.                                                                
031000*>                                                                        
031100*> Decision thresholds - score below 0.6 approves, below 0.85             
031200*>  goes to review, 0.85 and above rejects outright.                      
031300*>                                                                        
031400 dd020-Set-Decision.                                                      
031500     if       M1-Score  <  0.600                                          
031600              move "APPROVE"    to M1-Decision                            
031700     else                                                                 
031800     if       M1-Score  <  0.850                                          
031900              move "REVIEW"     to M1-Decision                            
032000     else                                                                 
032100              move "REJECT"     to M1-Decision                            
032200     end-if                                                               
032300     end-if.                                                              
032400 dd020-Exit.                                                              
032500     exit.                                                                
032600*>                                                                        
032700*> Defensive sweep - every one of the four reason slots must              
032800*>  have been filled by cc010 thru cc040; a space entry means a           
032900*>  bucket paragraph was skipped, which should never happen, but          
033000*>  01/88 audit recommendation was to trap it rather than ship            
033100*>  a blank reason to the chain.                                          
033200*>                                                                        
033300 dd030-Guard-Reasons.                                                     
033400     perform  dd031-Guard-One-Reason thru dd031-Exit                      
033500              varying M1-Reason-Idx from 1 by 1                           
033600              until   M1-Reason-Idx > 4.                                  
033700 dd030-Exit.                                                              
033800     exit.                                                                
033900*>                                                                        
034000 dd031-Guard-One-Reason.                                                  
034100     if       M1-Reason-Tbl (M1-Reason-Idx) = spaces                      
034200              move "UNSCORED"    to M1-Reason-Tbl (M1-Reason-Idx).        
034300 dd031-Exit.                                                              
034400     exit.                                                                
034500*>                                                                        
034600 Main-Exit.                                                               
034700     exit     program.                                                    
034800                                                                          
