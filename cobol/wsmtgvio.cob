000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Violation         *                             
000400*>        Detail Table                      *                             
000500*>     Built fresh by mau200 each record    *                             
000600*>*******************************************                             
000700*>                                                                        
000800*> 03/02/26 vbc - Created, 5 entries = worst case (strict set).           
000900*>                                                                        
001000 01  MAU-Violation-Table.                                                 
001100     03  MAU-Viol-Count      pic 9(2)  comp.                              
001200     03  MAU-Viol-Entry      occurs 5 times                               
001300                              indexed by MAU-Viol-Idx.                    
001400         05  MAU-Viol-Id     pic x(20).                                   
001500*>          Constraint id.                                                
001600         05  MAU-Viol-Sev    pic x(8).                                    
001700*>          info / high / critical / error.                               
001800         05  MAU-Viol-Desc   pic x(60).                                   
001900         05  filler          pic x(4).                                    
002000     03  filler               pic x(6).                                   
002100*>                                                                        
002200                                                                          
