000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Fairness          *                             
000400*>        Group Metrics Table               *                             
000500*>*******************************************                             
000600*>  20 groups max - plenty for a segment code                             
000700*>   of 10 chars in practice. If this shop ever                           
000800*>   sees more than 20 segments, widen it then.                           
000900*>                                                                        
001000*> 03/02/26 vbc - Created for MAU (Mortgage Audit) nightly run.           
001100*>                                                                        
001200 01  MAU-Fairness-Table.                                                  
001300     03  MAU-Fair-Group-Count    pic 99   comp.                           
001400     03  MAU-Fair-Group          occurs 20 times                          
001500                                  indexed by MAU-Fair-Idx.                
001600         05  MAU-Fair-Group-Name    pic x(10).                            
001700         05  MAU-Fair-Member-Count  pic 9(6).                             
001800         05  MAU-Fair-Model-Appr    pic 9(6)       comp.                  
001900         05  MAU-Fair-Final-Appr    pic 9(6)       comp.                  
002000         05  MAU-Fair-Policy-Block  pic 9(6)       comp.                  
002100         05  MAU-Fair-Score-Sum     pic 9(7)v9999  comp-3.                
002200         05  MAU-Fair-Model-Rate    pic 9v9999.                           
002300         05  MAU-Fair-Final-Rate    pic 9v9999.                           
002400         05  MAU-Fair-Override-Rate pic 9v9999.                           
002500         05  MAU-Fair-Avg-Score     pic 9v9999.                           
002600         05  filler                 pic x(4).                             
002700     03  MAU-Fair-Approval-Span      pic 9v9999.                          
002800     03  filler                      pic x(6).                            
002900*>                                                                        
003000                                                                          
