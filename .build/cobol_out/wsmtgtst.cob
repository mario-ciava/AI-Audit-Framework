000100*>*******************************************                             
000200*>                                          *                             
000300*>  Systematic Test Case Table              *                             
000400*>     Fixed 7 cases - boundary/policy/     *                             
000500*>     security. Loaded by zz005 in mau000, *                             
000600*>     NOT by VALUE clauses - too many mixed*                             
000700*>     field shapes to line up as a literal.*                             
000800*>*******************************************                             
000900*>                                                                        
001000*> 03/02/26 vbc - Created for MAU (Mortgage Audit) nightly run.           
001100*>                                                                        
001200 01  MAU-Test-Case-Table.                                                 
001300     03  MAU-Test-Entry       occurs 7 times                              
001400                               indexed by MAU-Test-Idx.                   
001500         05  MAU-Test-Id        pic x(8).                                 
001600         05  MAU-Test-Category  pic x(10).                                
001700         05  MAU-Test-Has-Text  pic x.                                    
001800         05  MAU-Test-Input-Text pic x(40).                               
001900         05  MAU-Test-Has-Loan  pic x.                                    
002000         05  MAU-Test-Loan      pic 9(8)v99.                              
002100         05  MAU-Test-Propval   pic 9(8)v99.                              
002200         05  MAU-Test-Debt      pic 9(7)v99.                              
002300         05  MAU-Test-Income    pic 9(7)v99.                              
002400         05  MAU-Test-Var       pic 9v9999.                               
002500         05  MAU-Test-Limit     pic 9v9999.                               
002600         05  MAU-Test-Amount    pic s9(8)v99                              
002700                                 sign leading separate.                   
002800         05  MAU-Test-Risk      pic s9(8)v99                              
002900                                 sign leading separate.                   
003000         05  MAU-Test-Infinite  pic x.                                    
003100         05  MAU-Test-Expected  pic x(10).                                
003200         05  MAU-Test-Actual    pic x(10).                                
003300         05  MAU-Test-Passed    pic x.                                    
003400         05  filler             pic x(4).                                 
003500     03  filler                 pic x(6).                                 
003600*>                                                                        
003700                                                                          
