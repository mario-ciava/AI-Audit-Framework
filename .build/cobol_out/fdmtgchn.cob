000100*> FD for Audit Chain file - fixed length, one block per record,          
000200*>  record 1 is always the genesis block (MAU-Blk-Index = 0).             
000300*> 03/02/26 vbc - Created.                                                
000400*> 05/02/26 vbc - Widened hash/sig to x(64), record now 293.      MAU0002 
000500 fd  MAU-Chn-File                                                         
000600     record contains 293 characters.                                      
000700 copy "wsmtgblk.cob".                                                     
000800*>                                                                        
000900                                                                          
