000100*>*******************************************                             
000200*>                                          *                             
000300*>  Privacy Accountant Working Area         *                             
000400*>     Epsilon budget & category subtotals  *                             
000500*>*******************************************                             
000600*>                                                                        
000700*> 03/02/26 vbc - Created for MAU (Mortgage Audit) nightly run.           
000800*>                                                                        
000900 01  MAU-Privacy-Area.                                                    
001000     03  MAU-Prv-Budget-Max     pic 9(3)v9999 comp-3                      
001100                                 value 20.0000.                           
001200     03  MAU-Prv-Budget-Spent   pic 9(3)v9999 comp-3                      
001300                                 value zero.                              
001400     03  MAU-Prv-Cat-Audit-Log  pic 9(3)v9999 comp-3                      
001500                                 value zero.                              
001600     03  MAU-Prv-Cat-Laplace    pic 9(3)v9999 comp-3                      
001700                                 value zero.                              
001800     03  MAU-Prv-Query-Count    pic 9(6)      comp                        
001900                                 value zero.                              
002000     03  filler                 pic x(8).                                 
002100*>                                                                        
002200                                                                          
