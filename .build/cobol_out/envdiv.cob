000100*>****************************************************************        
000200*>           Common Environment Division Entries                 *        
000300*>           Shared by all Mortgage Audit (MAU) programs         *        
000400*>****************************************************************        
000500*>                                                                        
000600*> 14/11/25 vbc - Created for py-series programs.                         
000700*> 03/02/26 vbc - Copied into the MAU (Mortgage Audit) series     MAU0001 
000800*>                unchanged - same shop, same box, same switches. MAU0001 
000900*>                                                                        
001000 CONFIGURATION SECTION.                                                   
001100*>--------------------                                                    
001200 SOURCE-COMPUTER.    IBM-PC-AT.                                           
001300 OBJECT-COMPUTER.    IBM-PC-AT.                                           
001400*>                                                                        
001500                                                                          
