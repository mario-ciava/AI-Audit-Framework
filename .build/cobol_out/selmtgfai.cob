000100*> Select clause for Fairness Metrics report file - plain print           
000200*>  lines, one row per segment plus the approval-span total.              
000300*> 03/02/26 vbc - Created.                                                
000400     select  MAU-Fai-File    assign    "MTGFAIR"                          
000500                     organization line sequential                         
000600                     status       MAU-Fai-Status.                         
000700*>                                                                        
000800                                                                          
