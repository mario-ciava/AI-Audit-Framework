000100*>*******************************************                             
000200*>                                          *                             
000300*>  Record Definition For Mortgage          *                             
000400*>        Application Input                *                              
000500*>     One row per application, no key      *                             
000600*>*******************************************                             
000700*>  Parsed working copy - source is a delimited                           
000800*>   line sequential file, NOT a fixed file, so                           
000900*>   this 01 is built field by field from the                             
001000*>   input line, not read directly off the FD.                            
001100*>                                                                        
001200*>  Int/Dec redefines below let bb015/16/17 in                            
001300*>   mau000 assemble a parsed decimal value                               
001400*>   digit by digit without FUNCTION NUMVAL.                              
001500*>                                                                        
001600*> 03/02/26 vbc - Created for MAU (Mortgage Audit) nightly run.           
001700*>                                                                        
001800 01  MAU-Application-Record.                                              
001900     03  MAU-App-Id              pic x(10).                               
002000*>      Lenders application number.                                       
002100     03  MAU-App-Period          pic x(8).                                
002200*>      Batch period label, default "A".                                  
002300     03  MAU-App-Segment         pic x(10).                               
002400*>      Borrower segment, the fairness grouping key.                      
002500     03  MAU-App-Loan-Amt        pic 9(8)v99.                             
002600*>      Requested loan principal, default 0.                              
002700     03  MAU-App-Loan-Amt-R  redefines                                    
002800                   MAU-App-Loan-Amt.                                      
002900         05  MAU-App-Loan-Amt-Int pic 9(8).                               
003000         05  MAU-App-Loan-Amt-Dec pic 99.                                 
003100     03  MAU-App-Prop-Val        pic 9(8)v99.                             
003200*>      Appraised property value, default 1.                              
003300     03  MAU-App-Prop-Val-R  redefines                                    
003400                   MAU-App-Prop-Val.                                      
003500         05  MAU-App-Prop-Val-Int pic 9(8).                               
003600         05  MAU-App-Prop-Val-Dec pic 99.                                 
003700     03  MAU-App-Mon-Debt        pic 9(7)v99.                             
003800*>      Monthly debt service, default 0.                                  
003900     03  MAU-App-Mon-Debt-R  redefines                                    
004000                   MAU-App-Mon-Debt.                                      
004100         05  MAU-App-Mon-Debt-Int pic 9(7).                               
004200         05  MAU-App-Mon-Debt-Dec pic 99.                                 
004300     03  MAU-App-Mon-Income      pic 9(7)v99.                             
004400*>      Gross monthly income, default 1.                                  
004500     03  MAU-App-Mon-Income-R  redefines                                  
004600                   MAU-App-Mon-Income.                                    
004700         05  MAU-App-Mon-Inc-Int pic 9(7).                                
004800         05  MAU-App-Mon-Inc-Dec pic 99.                                  
004900     03  MAU-App-Marg-Var        pic 9v9999.                              
005000*>      Marginal value-at-risk contribution, default 0.                   
005100     03  MAU-App-Marg-Var-R  redefines                                    
005200                   MAU-App-Marg-Var.                                      
005300         05  MAU-App-Marg-Var-Int pic 9.                                  
005400         05  MAU-App-Marg-Var-Dec pic 9999.                               
005500     03  MAU-App-Var-Limit       pic 9v9999.                              
005600*>      Value-at-risk limit, default 1.                                   
005700     03  MAU-App-Var-Limit-R  redefines                                   
005800                   MAU-App-Var-Limit.                                     
005900         05  MAU-App-Var-Lim-Int pic 9.                                   
006000         05  MAU-App-Var-Lim-Dec pic 9999.                                
006100     03  MAU-App-Ref-Decision     pic x(8).                               
006200*>      Historical reference decision, informational only.                
006300     03  filler                   pic x(11).                              
006400*>                                                                        
006500                                                                          
